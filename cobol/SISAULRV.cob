000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SISAULRV.                                                 
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  FESP - FUND. DE ESTUDOS SOCIAIS DO PARANA.                
000500 DATE-WRITTEN.  14/09/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SETOR DE PROC. DE DADOS.                    
000800*                                                                         
000900*    SISTEMA - RESERVA DE SALAS DE AULA (RESAULA)                         
001000*    MODULO  - CONDUTOR DO LOTE (SUBMENU DE PRODUCAO)                     
001100*                                                                         
001200*    FINALIDADE : ENCADEAR, EM UMA SO RODADA DE LOTE, A                   
001300*                 MANUTENCAO DE SALAS, A MANUTENCAO DE                    
001400*                 PROFESSORES E A MANUTENCAO/CONSULTA DE                  
001500*                 RESERVAS, NESSA ORDEM, POIS RESVCAD ESTEND              
001600*                 E O MESMO RESULTS-OUT ABERTO POR AULACAD.               
001700*                 SUBSTITUI O ANTIGO SUBMENU INTERATIVO POR               
001800*                 UM CONDUTOR DE LOTE UNICO (SEM CHAIN/TELA)              
001900*                                                                         
002000*    HISTORICO DE ALTERACOES                                              
002100*    VRS   DATA        PROGRAMADOR  RA/CHAM   DESCRICAO                   
002200*    1.0   14/09/1987  J. KOIKE     RA-0256   IMPLANTACAO.        RA-0256 
002300*                      CHAMA AULACAD E PROFCAD.                           
002400*    1.1   06/03/1988  F. TANAKA    RA-0319   INCLUIDA A          RA-0319 
002500*                      CHAMADA A RESVCAD (RESERVAS).                      
002600*    1.2   13/05/1994  J. KOIKE     RA-0585   SWITCH DE           RA-0585 
002700*                      TESTE (UPSI-0) PROPAGADO AOS TRES                  
002800*                      MODULOS CHAMADOS.                                  
002900*    1.3   03/03/1998  E. AMARO     RA-0656   ANO 2000 -          RA-0656 
003000*                      REVISADO - NENHUM CAMPO DE DATA                    
003100*                      PROPRIO NESTE MODULO.                              
003200*    1.4   17/08/1999  F. TANAKA    RA-0678   VIRADA DO           RA-0678 
003300*                      SECULO CONFIRMADA - SEM PENDENCIAS.                
003400*    1.5   05/04/2000  J. KOIKE     RA-0711   CONFIRMADA          RA-0711 
003500*                      A CORRECAO DE DESVIO DE FAIXA NOS TRES             
003600*                      MODULOS CHAMADOS (AULACAD/PROFCAD/                 
003700*                      RESVCAD) - NENHUM AJUSTE NESTE MODULO.             
003800*                                                                         
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     UPSI-0 ON STATUS IS SW-TESTE-LIGADO                                  
004400     UPSI-0 OFF STATUS IS SW-TESTE-DESLIGADO.                             
004500                                                                          
004600 DATA DIVISION.                                                           
004700 WORKING-STORAGE SECTION.                                                 
004800*                                                                         
004900*    LINHA DE ABERTURA DE RODADA (IMPRESSA NO CONSOLE)                    
005000*                                                                         
005100 01  WS-LINHA-ABERTURA.                                                   
005200     05  FILLER               PIC X(20) VALUE                             
005300         'RESAULA - SISAULRV -'.                                          
005400     05  FILLER               PIC X(20) VALUE                             
005500         ' RODADA DE LOTE'.                                               
005600     05  WS-LA-DATA           PIC 99/99/9999.                             
005700     05  FILLER               PIC X(30) VALUE SPACES.                     
005800*                                                                         
005900*    DATA DE PROCESSO DO LOTE (ESTAMPADA NA ABERTURA)                     
006000*                                                                         
006100 01  WS-DATA-PROCESSO.                                                    
006200     05  WS-DP-ANO             PIC 9(04) VALUE 1987.                      
006300     05  WS-DP-MES             PIC 9(02) VALUE 09.                        
006400     05  WS-DP-DIA             PIC 9(02) VALUE 14.                        
006500 01  WS-DATA-PROCESSO-R REDEFINES WS-DATA-PROCESSO                        
006600                              PIC 9(08).                                  
006700*                                                                         
006800*    CONTADOR DE PASSOS DO CONDUTOR (BINARIO)                             
006900*                                                                         
007000 77  WS-PASSO-ATUAL           PIC 9(01) COMP VALUE ZERO.                  
007100*                                                                         
007200*    SEGUNDA VISAO DO CONTADOR DE PASSOS (COMPATIBILIDADE                 
007300*    COM O LAYOUT USADO PELO OPERADOR NO LOG DE CONSOLE)                  
007400*                                                                         
007500 01  WS-PASSO-LOG.                                                        
007600     05  WS-PL-DIGITO         PIC 9(01).                                  
007700 01  WS-PASSO-LOG-R REDEFINES WS-PASSO-LOG                                
007800                              PIC 9(01).                                  
007900*                                                                         
008000*    IDENTIFICACAO DA RODADA (ANO + SEQUENCIAL DO DIA),                   
008100*    GRAVADA NO LOG DE CONSOLE DE ABERTURA E DE ENCERRAMENTO              
008200*                                                                         
008300 01  WS-ID-RODADA.                                                        
008400     05  WS-IR-ANO            PIC 9(04) VALUE 1987.                       
008500     05  WS-IR-SEQ            PIC 9(03) VALUE 001.                        
008600 01  WS-ID-RODADA-R REDEFINES WS-ID-RODADA                                
008700                              PIC 9(07).                                  
008800                                                                          
008900 PROCEDURE DIVISION.                                                      
009000                                                                          
009100 0100-INICIO.                                                             
009200     MOVE WS-DATA-PROCESSO-R TO WS-LA-DATA                                
009300     IF SW-TESTE-LIGADO                                                   
009400        DISPLAY 'SISAULRV - MODO DE TESTE (UPSI-0) LIGADO'.               
009500     DISPLAY WS-LINHA-ABERTURA                                            
009600     DISPLAY 'SISAULRV - RODADA ' WS-ID-RODADA-R                          
009700     MOVE 1 TO WS-PASSO-ATUAL                                             
009800     PERFORM 0200-CHAMA-AULACAD                                           
009900     MOVE 2 TO WS-PASSO-ATUAL                                             
010000     PERFORM 0300-CHAMA-PROFCAD                                           
010100     MOVE 3 TO WS-PASSO-ATUAL                                             
010200     PERFORM 0400-CHAMA-RESVCAD                                           
010300     PERFORM 0900-ENCERRA                                                 
010400     GOBACK.                                                              
010500                                                                          
010600*    PASSO 1 - MANUTENCAO DE SALAS DE AULA. AULACAD ABRE O                
010700*    RESULTS-OUT COMO OUTPUT (CRIA O RELATORIO DA RODADA).                
010800 0200-CHAMA-AULACAD.                                                      
010900     MOVE WS-PASSO-ATUAL TO WS-PL-DIGITO                                  
011000     DISPLAY 'SISAULRV - PASSO ' WS-PASSO-LOG-R                           
011100             ' - AULACAD'                                                 
011200     CALL 'AULACAD'.                                                      
011300                                                                          
011400*    PASSO 2 - MANUTENCAO DE PROFESSORES. PROFCAD ESTENDE O               
011500*    RESULTS-OUT CRIADO PELO PASSO ANTERIOR.                              
011600 0300-CHAMA-PROFCAD.                                                      
011700     MOVE WS-PASSO-ATUAL TO WS-PL-DIGITO                                  
011800     DISPLAY 'SISAULRV - PASSO ' WS-PASSO-LOG-R                           
011900             ' - PROFCAD'                                                 
012000     CALL 'PROFCAD'.                                                      
012100                                                                          
012200*    PASSO 3 - MANUTENCAO E CONSULTA DE RESERVAS. RESVCAD                 
012300*    TAMBEM ESTENDE O MESMO RESULTS-OUT DA RODADA.                        
012400 0400-CHAMA-RESVCAD.                                                      
012500     MOVE WS-PASSO-ATUAL TO WS-PL-DIGITO                                  
012600     DISPLAY 'SISAULRV - PASSO ' WS-PASSO-LOG-R                           
012700             ' - RESVCAD'                                                 
012800     CALL 'RESVCAD'.                                                      
012900                                                                          
013000 0900-ENCERRA.                                                            
013100     DISPLAY 'SISAULRV - RODADA DE LOTE ENCERRADA'.                       
