000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RESVCAD.                                                  
000300 AUTHOR.        F. TANAKA.                                                
000400 INSTALLATION.  FESP - FUND. DE ESTUDOS SOCIAIS DO PARANA.                
000500 DATE-WRITTEN.  14/09/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SETOR DE PROC. DE DADOS.                    
000800*                                                                         
000900*    SISTEMA - RESERVA DE SALAS DE AULA (RESAULA)                         
001000*    MODULO  - MANUTENCAO E CONSULTA DE RESERVAS                          
001100*                                                                         
001200*    FINALIDADE : LER O ARQUIVO DE MOVIMENTO DE RESERVAS                  
001300*                 (RESERVAR/ANULAR/CONSULTAR POR PROFESSOR/               
001400*                 POR SALA/POR PERMANENCIA/VERIFICAR                      
001500*                 DISPONIBILIDADE), MANTER A TABELA DE                    
001600*                 RESERVAS EM MEMORIA, EMITIR O RELATORIO DE              
001700*                 RESULTADO DE CADA TRANSACAO E, NO FINAL, A              
001800*                 LISTAGEM COMPLETA DAS RESERVAS EM ABERTO.               
001900*                                                                         
002000*    HISTORICO DE ALTERACOES                                              
002100*    VRS   DATA        PROGRAMADOR  RA/CHAM   DESCRICAO                   
002200*    1.0   14/09/1987  F. TANAKA    RA-0255   IMPLANTACAO.        RA-0255 
002300*                      SO INCLUSAO E EXCLUSAO DE RESERVA.                 
002400*    1.1   06/03/1988  F. TANAKA    RA-0318   INCLUIDAS AS        RA-0318 
002500*                      CONSULTAS POR PROFESSOR E POR SALA.                
002600*    1.2   19/10/1989  J. KOIKE     RA-0397   REJEICAO POR        RA-0397 
002700*                      CAPACIDADE ESTOURADA (100 RESERVAS).               
002800*    1.3   11/04/1991  E. AMARO     RA-0463   INCLUIDA A          RA-0463 
002900*                      CONSULTA POR PERMANENCIA (DATA/TURNO)              
003000*    1.4   28/11/1992  F. TANAKA    RA-0521   INCLUIDA A          RA-0521 
003100*                      VERIFICACAO DE DISPONIBILIDADE.                    
003200*    1.5   13/05/1994  J. KOIKE     RA-0584   SWITCH DE           RA-0584 
003300*                      TESTE (UPSI-0) INCLUIDO.                           
003400*    1.6   03/03/1998  E. AMARO     RA-0655   ANO 2000 -          RA-0655 
003500*                      DATA DE PROCESSO C/ 4 DIG DE ANO.                  
003600*    1.7   17/08/1999  F. TANAKA    RA-0677   VIRADA DO           RA-0677 
003700*                      SECULO CONFIRMADA - SEM PENDENCIAS.                
003800*    1.8   29/03/2000  F. TANAKA    RA-0708   CORRIGIDO           RA-0708 
003900*                      DESVIO DE FAIXA NO PERFORM DA ROTINA               
004000*                      DE PROCESSAMENTO - TRANSACAO REJEITADA             
004100*                      NAO RETORNAVA AO LACO PRINCIPAL.                   
004200*                                                                         
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS TIPO-VALIDO IS 'I' 'D' 'T' 'A' 'P' 'V'                         
004800     UPSI-0 ON STATUS IS SW-TESTE-LIGADO                                  
004900     UPSI-0 OFF STATUS IS SW-TESTE-DESLIGADO.                             
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT RESVMOV     ASSIGN TO DISK                                    
005300                  ORGANIZATION LINE SEQUENTIAL                            
005400                  FILE STATUS  WS-ST-RESVIN.                              
005500     SELECT RELRESV     ASSIGN TO PRINTER                                 
005600                  ORGANIZATION LINE SEQUENTIAL                            
005700                  FILE STATUS  WS-ST-RESVOUT.                             
005800     SELECT RESULT      ASSIGN TO DISK                                    
005900                  ORGANIZATION LINE SEQUENTIAL                            
006000                  FILE STATUS  WS-ST-RESULT.                              
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 FD  RESVMOV                                                              
006600     LABEL RECORD STANDARD                                                
006700     VALUE OF FILE-ID 'RESVMOV.DAT'                                       
006800     RECORD CONTAINS 80 CHARACTERS.                                       
006900 01  RES-TRANS-REC.                                                       
007000     05  RES-TRAN-TIPO           PIC X(01).                               
007100         88  RES-TRAN-INCLUI     VALUE 'I'.                               
007200         88  RES-TRAN-ANULA      VALUE 'D'.                               
007300         88  RES-TRAN-CONS-PROF  VALUE 'T'.                               
007400         88  RES-TRAN-CONS-AULA  VALUE 'A'.                               
007500         88  RES-TRAN-CONS-PERM  VALUE 'P'.                               
007600         88  RES-TRAN-VERIF-DISP VALUE 'V'.                               
007700     05  FILLER                  PIC X(01).                               
007800     05  RES-PRF-NIF             PIC X(09).                               
007900     05  RES-AUL-NOME          PIC X(30).                                 
008000     05  RES-PERM-FECHA.                                                  
008100         10  RES-PF-ANO          PIC 9(04).                               
008200         10  RES-PF-MES          PIC 9(02).                               
008300         10  RES-PF-DIA          PIC 9(02).                               
008400     05  RES-PERM-FECHA-R REDEFINES RES-PERM-FECHA                        
008500                                 PIC 9(08).                               
008600     05  RES-PERM-TRAMO          PIC X(01).                               
008700     05  FILLER                  PIC X(30).                               
008800                                                                          
008900 FD  RELRESV                                                              
009000     LABEL RECORD OMITTED.                                                
009100 01  RES-LIST-REC                PIC X(80).                               
009200                                                                          
009300 FD  RESULT                                                               
009400     LABEL RECORD STANDARD                                                
009500     VALUE OF FILE-ID 'RESULT.DAT'                                        
009600     RECORD CONTAINS 120 CHARACTERS.                                      
009700 01  REG-RESULTADO                PIC X(120).                             
009800                                                                          
009900 WORKING-STORAGE SECTION.                                                 
010000*                                                                         
010100*    AREA DE CONTROLE DE ARQUIVO                                          
010200*                                                                         
010300 01  WS-ST-RESVIN                PIC X(02) VALUE SPACES.                  
010400     88  FIM-RESVIN              VALUE '10'.                              
010500 01  WS-ST-RESVOUT               PIC X(02) VALUE SPACES.                  
010600 01  WS-ST-RESULT                PIC X(02) VALUE SPACES.                  
010700*                                                                         
010800*    DATA DE PROCESSO DO LOTE (ESTAMPADA NA LISTAGEM)                     
010900*                                                                         
011000 01  WS-DATA-PROCESSO.                                                    
011100     05  WS-DP-ANO                PIC 9(04) VALUE 1987.                   
011200     05  WS-DP-MES                PIC 9(02) VALUE 09.                     
011300     05  WS-DP-DIA                PIC 9(02) VALUE 14.                     
011400 01  WS-DATA-PROCESSO-R REDEFINES WS-DATA-PROCESSO                        
011500                                  PIC 9(08).                              
011600*                                                                         
011700*    TABELA DE RESERVAS EM MEMORIA (MAX 100)                              
011800*                                                                         
011900 01  TB-RESERVA.                                                          
012000     05  TB-RES-OCR OCCURS 100 TIMES.                                     
012100         10  TB-RES-PRF-NIF       PIC X(09).                              
012200         10  TB-RES-AUL-NOME    PIC X(30).                                
012300         10  TB-RES-AUL-NOME-R REDEFINES TB-RES-AUL-NOME.                 
012400             15  TB-RES-AUL-INICIAL PIC X(01).                            
012500             15  FILLER           PIC X(29).                              
012600         10  TB-RES-PERM-FECHA    PIC 9(08).                              
012700         10  TB-RES-PERM-TRAMO    PIC X(01).                              
012800         10  FILLER               PIC X(10).                              
012900*                                                                         
013000*    CONTADORES E SUBSCRITOS (BINARIOS)                                   
013100*                                                                         
013200 77  WS-QT-RESERVA                PIC 9(03) COMP VALUE ZERO.              
013300 77  WS-SUB-RESERVA               PIC 9(03) COMP VALUE ZERO.              
013400 77  WS-SUB-COMPACTA              PIC 9(03) COMP VALUE ZERO.              
013500 77  WS-SEQ-LISTA                 PIC 9(03) COMP VALUE ZERO.              
013600 77  WS-POSICAO                   PIC 9(03) COMP VALUE ZERO.              
013700 77  WS-QT-ACHADOS                PIC 9(03) COMP VALUE ZERO.              
013800 77  WS-QT-ACHADOS-ED             PIC ZZ9.                                
013900 77  WS-ACHOU                     PIC X(01) VALUE 'N'.                    
014000     88  ACHOU-SIM                VALUE 'S'.                              
014100     88  ACHOU-NAO                VALUE 'N'.                              
014200*                                                                         
014300*    LINHA DE RESULTADO (LAYOUT DO RELATORIO RESULTS-OUT)                 
014400*                                                                         
014500 01  WS-LINHA-RESULTADO.                                                  
014600     05  RESU-TIPO-TRANS          PIC X(06).                              
014700     05  FILLER                   PIC X(01).                              
014800     05  RESU-ENTIDADE            PIC X(05).                              
014900     05  FILLER                   PIC X(01).                              
015000     05  RESU-CHAVE               PIC X(53).                              
015100     05  FILLER                   PIC X(01).                              
015200     05  RESU-RESULTADO           PIC X(09).                              
015300     05  FILLER                   PIC X(01).                              
015400     05  RESU-MOTIVO              PIC X(40).                              
015500     05  FILLER                   PIC X(03).                              
015600*                                                                         
015700*    CHAVE DE BUSCA MONTADA PARA IMPRESSAO NO RESULTADO                   
015800*                                                                         
015900 01  WS-CHAVE-IMPRESSA.                                                   
016000     05  WS-CI-NIF                PIC X(09).                              
016100     05  FILLER                   PIC X(01) VALUE SPACES.                 
016200     05  WS-CI-AULA               PIC X(30).                              
016300     05  FILLER                   PIC X(01) VALUE SPACES.                 
016400     05  WS-CI-DATA               PIC 99/99/9999.                         
016500     05  FILLER                   PIC X(01) VALUE SPACES.                 
016600     05  WS-CI-TRAMO              PIC X(01).                              
016700*                                                                         
016800*    LINHAS DA LISTAGEM FINAL DE RESERVAS                                 
016900*                                                                         
017000 01  RES-CAB1.                                                            
017100     05  FILLER                   PIC X(20) VALUE                         
017200         'RESAULA'.                                                       
017300     05  FILLER                   PIC X(40) VALUE                         
017400         'RELACAO DE RESERVAS EM ABERTO'.                                 
017500     05  FILLER                   PIC X(12) VALUE                         
017600         'DATA PROC.'.                                                    
017700     05  RES-CB-DATA              PIC 99/99/9999.                         
017800 01  RES-DET1.                                                            
017900     05  FILLER                   PIC X(04) VALUE SPACES.                 
018000     05  RES-DT-SEQ               PIC ZZ9.                                
018100     05  FILLER                   PIC X(02) VALUE SPACES.                 
018200     05  RES-DT-NIF               PIC X(09).                              
018300     05  FILLER                   PIC X(02) VALUE SPACES.                 
018400     05  RES-DT-AULA              PIC X(30).                              
018500     05  FILLER                   PIC X(02) VALUE SPACES.                 
018600     05  RES-DT-DATA              PIC 99/99/9999.                         
018700     05  FILLER                   PIC X(02) VALUE SPACES.                 
018800     05  RES-DT-TRAMO             PIC X(01).                              
018900     05  FILLER                   PIC X(16) VALUE SPACES.                 
019000 01  RES-TRAILER.                                                         
019100     05  FILLER                   PIC X(22) VALUE                         
019200         'TOTAL DE RESERVAS.....'.                                        
019300     05  RES-TR-TOTAL             PIC ZZ9.                                
019400     05  FILLER                   PIC X(53) VALUE SPACES.                 
019500                                                                          
019600 PROCEDURE DIVISION.                                                      
019700                                                                          
019800 0000-INICIO.                                                             
019900     IF SW-TESTE-LIGADO                                                   
020000        DISPLAY 'RESVCAD - MODO DE TESTE (UPSI-0) LIGADO'.                
020100     PERFORM 0100-ABRIR-ARQUIVOS                                          
020200     PERFORM 1000-LER-TRANSACAO                                           
020300     PERFORM 2000-PROCESSA-RESERVA THRU 2090-GRAVA-E-VOLTA                
020400        UNTIL FIM-RESVIN                                                  
020500     PERFORM 4000-LISTA-RESERVAS THRU 4000-LISTA-EXIT                     
020600     PERFORM 0900-ENCERRA                                                 
020700     GOBACK.                                                              
020800                                                                          
020900 0100-ABRIR-ARQUIVOS.                                                     
021000     OPEN INPUT  RESVMOV                                                  
021100     OPEN OUTPUT RELRESV                                                  
021200     OPEN EXTEND RESULT.                                                  
021300                                                                          
021400 0900-ENCERRA.                                                            
021500     CLOSE RESVMOV                                                        
021600     CLOSE RELRESV                                                        
021700     CLOSE RESULT.                                                        
021800                                                                          
021900 1000-LER-TRANSACAO.                                                      
022000     READ RESVMOV                                                         
022100         AT END SET FIM-RESVIN TO TRUE                                    
022200     END-READ.                                                            
022300                                                                          
022400 2000-PROCESSA-RESERVA.                                                   
022500     MOVE SPACES TO WS-LINHA-RESULTADO                                    
022600     MOVE 'RESV' TO RESU-ENTIDADE                                         
022700     MOVE SPACES TO WS-CHAVE-IMPRESSA                                     
022800     MOVE RES-PRF-NIF       TO WS-CI-NIF                                  
022900     MOVE RES-AUL-NOME    TO WS-CI-AULA                                   
023000     MOVE RES-PERM-FECHA-R  TO WS-CI-DATA                                 
023100     MOVE RES-PERM-TRAMO    TO WS-CI-TRAMO                                
023200     MOVE WS-CHAVE-IMPRESSA TO RESU-CHAVE                                 
023300     IF RES-TRAN-TIPO IS NOT TIPO-VALIDO                                  
023400        MOVE 'INVALID' TO RESU-TIPO-TRANS                                 
023500        MOVE 'REJECTED' TO RESU-RESULTADO                                 
023600        MOVE 'TIPO DE TRANSACAO INVALIDO' TO RESU-MOTIVO                  
023700        GO TO 2090-GRAVA-E-VOLTA.                                         
023800     IF RES-PRF-NIF = SPACES OR RES-AUL-NOME = SPACES                     
023900        MOVE 'REJECTED' TO RESU-RESULTADO                                 
024000        MOVE 'CHAVE NULA - NIF OU SALA EM BRANCO'                         
024100             TO RESU-MOTIVO                                               
024200        EVALUATE TRUE                                                     
024300           WHEN RES-TRAN-INCLUI      MOVE 'INSERT' TO                     
024400                                          RESU-TIPO-TRANS                 
024500           WHEN RES-TRAN-ANULA       MOVE 'DELETE' TO                     
024600                                          RESU-TIPO-TRANS                 
024700           WHEN OTHER                MOVE 'QUERY'  TO                     
024800                                          RESU-TIPO-TRANS                 
024900        END-EVALUATE                                                      
025000        GO TO 2090-GRAVA-E-VOLTA.                                         
025100     EVALUATE TRUE                                                        
025200        WHEN RES-TRAN-INCLUI                                              
025300           MOVE 'INSERT' TO RESU-TIPO-TRANS                               
025400           PERFORM 2100-INCLUI-RESERVA THRU 2100-INCLUI-EXIT              
025500        WHEN RES-TRAN-ANULA                                               
025600           MOVE 'DELETE' TO RESU-TIPO-TRANS                               
025700           PERFORM 2200-ANULA-RESERVA THRU 2200-ANULA-EXIT                
025800        WHEN RES-TRAN-CONS-PROF                                           
025900           MOVE 'QUERY'  TO RESU-TIPO-TRANS                               
026000           PERFORM 2400-CONSULTA-PROFESSOR                                
026100        WHEN RES-TRAN-CONS-AULA                                           
026200           MOVE 'QUERY'  TO RESU-TIPO-TRANS                               
026300           PERFORM 2500-CONSULTA-AULA                                     
026400        WHEN RES-TRAN-CONS-PERM                                           
026500           MOVE 'QUERY'  TO RESU-TIPO-TRANS                               
026600           PERFORM 2600-CONSULTA-PERMANENCIA                              
026700        WHEN RES-TRAN-VERIF-DISP                                          
026800           MOVE 'QUERY'  TO RESU-TIPO-TRANS                               
026900           PERFORM 2700-VERIFICA-DISPONIBILIDADE                          
027000     END-EVALUATE.                                                        
027100 2090-GRAVA-E-VOLTA.                                                      
027200     PERFORM 3000-GRAVA-RESULTADO                                         
027300     PERFORM 1000-LER-TRANSACAO.                                          
027400                                                                          
027500 2100-INCLUI-RESERVA.                                                     
027600*    REGRA DE CAPACIDADE - MAX 100 RESERVAS, INDEPENDENTE DE              
027700*    DUPLICIDADE (REGRA DE NEGOCIO 2 DO MODELO).                          
027800     IF WS-QT-RESERVA = 100                                               
027900        MOVE 'REJECTED' TO RESU-RESULTADO                                 
028000        MOVE 'TABELA DE RESERVAS CHEIA (100)' TO RESU-MOTIVO              
028100        GO TO 2100-INCLUI-EXIT.                                           
028200*    DUPLICIDADE - PROFESSOR + SALA + DATA + TURNO IGUAIS                 
028300*    (REGRAS 3 E 4).                                                      
028400     SET ACHOU-NAO TO TRUE                                                
028500     MOVE 1 TO WS-SUB-RESERVA                                             
028600     PERFORM 2110-PROCURA-RESERVA                                         
028700        UNTIL WS-SUB-RESERVA > WS-QT-RESERVA OR ACHOU-SIM                 
028800     IF ACHOU-SIM                                                         
028900        MOVE 'REJECTED' TO RESU-RESULTADO                                 
029000        MOVE 'RESERVA JA EXISTENTE' TO RESU-MOTIVO                        
029100        GO TO 2100-INCLUI-EXIT.                                           
029200     ADD 1 TO WS-QT-RESERVA                                               
029300     MOVE RES-PRF-NIF TO TB-RES-PRF-NIF(WS-QT-RESERVA)                    
029400     MOVE RES-AUL-NOME TO                                                 
029500          TB-RES-AUL-NOME(WS-QT-RESERVA)                                  
029600     MOVE RES-PERM-FECHA-R TO                                             
029700          TB-RES-PERM-FECHA(WS-QT-RESERVA)                                
029800     MOVE RES-PERM-TRAMO TO                                               
029900          TB-RES-PERM-TRAMO(WS-QT-RESERVA)                                
030000     MOVE 'ACCEPTED' TO RESU-RESULTADO                                    
030100     MOVE SPACES     TO RESU-MOTIVO.                                      
030200 2100-INCLUI-EXIT.                                                        
030300     EXIT.                                                                
030400                                                                          
030500 2110-PROCURA-RESERVA.                                                    
030600     IF TB-RES-PRF-NIF(WS-SUB-RESERVA) = RES-PRF-NIF                      
030700        AND TB-RES-AUL-NOME(WS-SUB-RESERVA) =                             
030800            RES-AUL-NOME                                                  
030900        AND TB-RES-PERM-FECHA(WS-SUB-RESERVA) =                           
031000            RES-PERM-FECHA-R                                              
031100        AND TB-RES-PERM-TRAMO(WS-SUB-RESERVA) =                           
031200            RES-PERM-TRAMO                                                
031300        SET ACHOU-SIM TO TRUE                                             
031400     ELSE                                                                 
031500        ADD 1 TO WS-SUB-RESERVA                                           
031600     END-IF.                                                              
031700                                                                          
031800 2200-ANULA-RESERVA.                                                      
031900*    LOCALIZA A RESERVA (BUSCA SEQUENCIAL - REGRA 4).                     
032000     SET ACHOU-NAO TO TRUE                                                
032100     MOVE 1 TO WS-SUB-RESERVA                                             
032200     PERFORM 2110-PROCURA-RESERVA                                         
032300        UNTIL WS-SUB-RESERVA > WS-QT-RESERVA OR ACHOU-SIM                 
032400     IF ACHOU-NAO                                                         
032500        MOVE 'REJECTED' TO RESU-RESULTADO                                 
032600        MOVE 'RESERVA NAO ENCONTRADA' TO RESU-MOTIVO                      
032700        GO TO 2200-ANULA-EXIT.                                            
032800     MOVE WS-SUB-RESERVA TO WS-POSICAO                                    
032900     PERFORM 2300-COMPACTA-RESERVA                                        
033000     SUBTRACT 1 FROM WS-QT-RESERVA                                        
033100     MOVE 'ACCEPTED' TO RESU-RESULTADO                                    
033200     MOVE SPACES     TO RESU-MOTIVO.                                      
033300 2200-ANULA-EXIT.                                                         
033400     EXIT.                                                                
033500                                                                          
033600 2300-COMPACTA-RESERVA.                                                   
033700*    DESLOCA CADA RESERVA SEGUINTE UMA POSICAO A ESQUERDA,                
033800*    DEIXANDO UM SO SLOT VAZIO NO FIM DA FAIXA (REGRA 5).                 
033900     MOVE WS-POSICAO TO WS-SUB-COMPACTA                                   
034000     PERFORM 2310-DESLOCA-RESERVA                                         
034100        UNTIL WS-SUB-COMPACTA >= WS-QT-RESERVA                            
034200     MOVE SPACES TO TB-RES-PRF-NIF(WS-QT-RESERVA)                         
034300     MOVE SPACES TO TB-RES-AUL-NOME(WS-QT-RESERVA)                        
034400     MOVE ZERO   TO TB-RES-PERM-FECHA(WS-QT-RESERVA)                      
034500     MOVE SPACES TO TB-RES-PERM-TRAMO(WS-QT-RESERVA).                     
034600                                                                          
034700 2310-DESLOCA-RESERVA.                                                    
034800     MOVE TB-RES-PRF-NIF(WS-SUB-COMPACTA + 1)                             
034900          TO TB-RES-PRF-NIF(WS-SUB-COMPACTA)                              
035000     MOVE TB-RES-AUL-NOME(WS-SUB-COMPACTA + 1)                            
035100          TO TB-RES-AUL-NOME(WS-SUB-COMPACTA)                             
035200     MOVE TB-RES-PERM-FECHA(WS-SUB-COMPACTA + 1)                          
035300          TO TB-RES-PERM-FECHA(WS-SUB-COMPACTA)                           
035400     MOVE TB-RES-PERM-TRAMO(WS-SUB-COMPACTA + 1)                          
035500          TO TB-RES-PERM-TRAMO(WS-SUB-COMPACTA)                           
035600     ADD 1 TO WS-SUB-COMPACTA.                                            
035700                                                                          
035800 2400-CONSULTA-PROFESSOR.                                                 
035900*    CONSULTA POR PROFESSOR - CONTA AS RESERVAS DO PROFESSOR              
036000*    NA FAIXA OCUPADA (REGRA 4 - BUSCA SEQUENCIAL).                       
036100     MOVE ZERO TO WS-QT-ACHADOS                                           
036200     MOVE 1 TO WS-SUB-RESERVA                                             
036300     PERFORM 2410-CONTA-POR-PROFESSOR                                     
036400        UNTIL WS-SUB-RESERVA > WS-QT-RESERVA                              
036500     IF WS-QT-ACHADOS > ZERO                                              
036600        MOVE 'FOUND'    TO RESU-RESULTADO                                 
036700     ELSE                                                                 
036800        MOVE 'NOTFOUND' TO RESU-RESULTADO                                 
036900     END-IF                                                               
037000     MOVE WS-QT-ACHADOS TO WS-QT-ACHADOS-ED                               
037100     STRING WS-QT-ACHADOS-ED DELIMITED BY SIZE                            
037200            ' RESERVA(S) ENCONTRADA(S)' DELIMITED BY SIZE                 
037300            INTO RESU-MOTIVO.                                             
037400                                                                          
037500 2410-CONTA-POR-PROFESSOR.                                                
037600     IF TB-RES-PRF-NIF(WS-SUB-RESERVA) = RES-PRF-NIF                      
037700        ADD 1 TO WS-QT-ACHADOS.                                           
037800     ADD 1 TO WS-SUB-RESERVA.                                             
037900                                                                          
038000 2500-CONSULTA-AULA.                                                      
038100*    CONSULTA POR SALA - CONTA AS RESERVAS DA SALA NA FAIXA               
038200*    OCUPADA (REGRA 4 - BUSCA SEQUENCIAL).                                
038300     MOVE ZERO TO WS-QT-ACHADOS                                           
038400     MOVE 1 TO WS-SUB-RESERVA                                             
038500     PERFORM 2510-CONTA-POR-AULA                                          
038600        UNTIL WS-SUB-RESERVA > WS-QT-RESERVA                              
038700     IF WS-QT-ACHADOS > ZERO                                              
038800        MOVE 'FOUND'    TO RESU-RESULTADO                                 
038900     ELSE                                                                 
039000        MOVE 'NOTFOUND' TO RESU-RESULTADO                                 
039100     END-IF                                                               
039200     MOVE WS-QT-ACHADOS TO WS-QT-ACHADOS-ED                               
039300     STRING WS-QT-ACHADOS-ED DELIMITED BY SIZE                            
039400            ' RESERVA(S) ENCONTRADA(S)' DELIMITED BY SIZE                 
039500            INTO RESU-MOTIVO.                                             
039600                                                                          
039700 2510-CONTA-POR-AULA.                                                     
039800     IF TB-RES-AUL-NOME(WS-SUB-RESERVA) = RES-AUL-NOME                    
039900        ADD 1 TO WS-QT-ACHADOS.                                           
040000     ADD 1 TO WS-SUB-RESERVA.                                             
040100                                                                          
040200 2600-CONSULTA-PERMANENCIA.                                               
040300*    CONSULTA POR PERMANENCIA (DATA + TURNO) - CONTA AS                   
040400*    RESERVAS DA FAIXA OCUPADA (REGRA 4 - BUSCA SEQUENCIAL).              
040500     MOVE ZERO TO WS-QT-ACHADOS                                           
040600     MOVE 1 TO WS-SUB-RESERVA                                             
040700     PERFORM 2610-CONTA-POR-PERMANENCIA                                   
040800        UNTIL WS-SUB-RESERVA > WS-QT-RESERVA                              
040900     IF WS-QT-ACHADOS > ZERO                                              
041000        MOVE 'FOUND'    TO RESU-RESULTADO                                 
041100     ELSE                                                                 
041200        MOVE 'NOTFOUND' TO RESU-RESULTADO                                 
041300     END-IF                                                               
041400     MOVE WS-QT-ACHADOS TO WS-QT-ACHADOS-ED                               
041500     STRING WS-QT-ACHADOS-ED DELIMITED BY SIZE                            
041600            ' RESERVA(S) ENCONTRADA(S)' DELIMITED BY SIZE                 
041700            INTO RESU-MOTIVO.                                             
041800                                                                          
041900 2610-CONTA-POR-PERMANENCIA.                                              
042000     IF TB-RES-PERM-FECHA(WS-SUB-RESERVA) = RES-PERM-FECHA-R              
042100        AND TB-RES-PERM-TRAMO(WS-SUB-RESERVA) =                           
042200            RES-PERM-TRAMO                                                
042300        ADD 1 TO WS-QT-ACHADOS.                                           
042400     ADD 1 TO WS-SUB-RESERVA.                                             
042500                                                                          
042600 2700-VERIFICA-DISPONIBILIDADE.                                           
042700*    UMA SALA/PERMANENCIA E DISPONIVEL SE NENHUMA RESERVA                 
042800*    GRAVADA CASAR SALA + DATA + TURNO. VARRE 1..QT-RESERVA               
042900*    (REGRA 7 - EQUIVALENTE A VARRER ATE O 1O SLOT VAZIO).                
043000     SET ACHOU-NAO TO TRUE                                                
043100     MOVE 1 TO WS-SUB-RESERVA                                             
043200     PERFORM 2710-PROCURA-CONFLITO                                        
043300        UNTIL WS-SUB-RESERVA > WS-QT-RESERVA OR ACHOU-SIM                 
043400     IF ACHOU-SIM                                                         
043500        MOVE 'BUSY'  TO RESU-RESULTADO                                    
043600        MOVE 'SALA OCUPADA NA PERMANENCIA INFORMADA'                      
043700             TO RESU-MOTIVO                                               
043800     ELSE                                                                 
043900        MOVE 'AVAIL' TO RESU-RESULTADO                                    
044000        MOVE SPACES  TO RESU-MOTIVO                                       
044100     END-IF.                                                              
044200                                                                          
044300 2710-PROCURA-CONFLITO.                                                   
044400     IF TB-RES-AUL-NOME(WS-SUB-RESERVA) = RES-AUL-NOME                    
044500        AND TB-RES-PERM-FECHA(WS-SUB-RESERVA) =                           
044600            RES-PERM-FECHA-R                                              
044700        AND TB-RES-PERM-TRAMO(WS-SUB-RESERVA) =                           
044800            RES-PERM-TRAMO                                                
044900        SET ACHOU-SIM TO TRUE                                             
045000     ELSE                                                                 
045100        ADD 1 TO WS-SUB-RESERVA                                           
045200     END-IF.                                                              
045300                                                                          
045400 3000-GRAVA-RESULTADO.                                                    
045500     MOVE WS-LINHA-RESULTADO TO REG-RESULTADO                             
045600     WRITE REG-RESULTADO.                                                 
045700                                                                          
045800 4000-LISTA-RESERVAS.                                                     
045900     IF SW-TESTE-LIGADO                                                   
046000        GO TO 4000-LISTA-EXIT.                                            
046100     MOVE WS-DATA-PROCESSO-R TO RES-CB-DATA                               
046200     MOVE RES-CAB1 TO RES-LIST-REC                                        
046300     WRITE RES-LIST-REC AFTER ADVANCING C01                               
046400     MOVE 1 TO WS-SEQ-LISTA                                               
046500     PERFORM 4100-LISTA-UMA-RESERVA                                       
046600        UNTIL WS-SEQ-LISTA > WS-QT-RESERVA                                
046700     MOVE WS-QT-RESERVA TO RES-TR-TOTAL                                   
046800     MOVE RES-TRAILER TO RES-LIST-REC                                     
046900     WRITE RES-LIST-REC AFTER ADVANCING 2 LINES.                          
047000 4000-LISTA-EXIT.                                                         
047100     EXIT.                                                                
047200                                                                          
047300 4100-LISTA-UMA-RESERVA.                                                  
047400     MOVE WS-SEQ-LISTA               TO RES-DT-SEQ                        
047500     MOVE TB-RES-PRF-NIF(WS-SEQ-LISTA)    TO RES-DT-NIF                   
047600     MOVE TB-RES-AUL-NOME(WS-SEQ-LISTA) TO RES-DT-AULA                    
047700     MOVE TB-RES-PERM-FECHA(WS-SEQ-LISTA) TO RES-DT-DATA                  
047800     MOVE TB-RES-PERM-TRAMO(WS-SEQ-LISTA) TO RES-DT-TRAMO                 
047900     MOVE RES-DET1 TO RES-LIST-REC                                        
048000     WRITE RES-LIST-REC AFTER ADVANCING 1 LINES                           
048100     ADD 1 TO WS-SEQ-LISTA.                                               
