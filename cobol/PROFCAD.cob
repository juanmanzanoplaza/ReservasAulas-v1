000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PROFCAD.                                                  
000300 AUTHOR.        E. AMARO.                                                 
000400 INSTALLATION.  FESP - FUND. DE ESTUDOS SOCIAIS DO PARANA.                
000500 DATE-WRITTEN.  30/07/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SETOR DE PROC. DE DADOS.                    
000800*                                                                         
000900*    SISTEMA - RESERVA DE SALAS DE AULA (RESAULA)                         
001000*    MODULO  - MANUTENCAO DO CADASTRO DE PROFESSORES                      
001100*                                                                         
001200*    FINALIDADE : LER O ARQUIVO DE MOVIMENTO DE PROFESSORES               
001300*                 (INCLUSAO/EXCLUSAO), MANTER A TABELA DE                 
001400*                 PROFESSORES EM MEMORIA, EMITIR O RELATORIO              
001500*                 DE RESULTADO DE CADA TRANSACAO E NO FINAL,              
001600*                 A LISTAGEM COMPLETA DOS PROFESSORES.                    
001700*                                                                         
001800*    HISTORICO DE ALTERACOES                                              
001900*    VRS   DATA        PROGRAMADOR  RA/CHAM   DESCRICAO                   
002000*    1.0   30/07/1987  E. AMARO     RA-0240   IMPLANTACAO.        RA-0240 
002100*    1.1   21/02/1988  E. AMARO     RA-0311   DUPLICIDADE         RA-0311 
002200*                      PASSOU A CONSIDERAR NIF + NOME.                    
002300*    1.2   12/10/1989  J. KOIKE     RA-0392   REJEICAO POR        RA-0392 
002400*                      CAPACIDADE ESTOURADA (100 REG.).                   
002500*    1.3   02/04/1991  F. TANAKA    RA-0460   LISTAGEM            RA-0460 
002600*                      GANHA TOTAL DE PROFESSORES.                        
002700*    1.4   25/11/1992  E. AMARO     RA-0518   REVISAO DO          RA-0518 
002800*                      LAYOUT DO RELATORIO DE RESULTADO.                  
002900*    1.5   09/05/1994  J. KOIKE     RA-0581   SWITCH DE           RA-0581 
003000*                      TESTE (UPSI-0) INCLUIDO.                           
003100*    1.6   24/02/1998  F. TANAKA    RA-0652   ANO 2000 -          RA-0652 
003200*                      DATA DE PROCESSO C/ 4 DIG DE ANO.                  
003300*    1.7   11/08/1999  E. AMARO     RA-0674   VIRADA DO           RA-0674 
003400*                      SECULO CONFIRMADA - SEM PENDENCIAS.                
003500*    1.8   22/03/2000  J. KOIKE     RA-0705   CORRIGIDO           RA-0705 
003600*                      DESVIO DE FAIXA NO PERFORM DA ROTINA               
003700*                      DE PROCESSAMENTO - TRANSACAO REJEITADA             
003800*                      NAO RETORNAVA AO LACO PRINCIPAL.                   
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS TIPO-VALIDO IS 'I' 'D'                                         
004500     UPSI-0 ON STATUS IS SW-TESTE-LIGADO                                  
004600     UPSI-0 OFF STATUS IS SW-TESTE-DESLIGADO.                             
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT PROFMOV     ASSIGN TO DISK                                    
005000                  ORGANIZATION LINE SEQUENTIAL                            
005100                  FILE STATUS  WS-ST-PROFIN.                              
005200     SELECT RELPROF     ASSIGN TO PRINTER                                 
005300                  ORGANIZATION LINE SEQUENTIAL                            
005400                  FILE STATUS  WS-ST-PROFOUT.                             
005500     SELECT RESULT      ASSIGN TO DISK                                    
005600                  ORGANIZATION LINE SEQUENTIAL                            
005700                  FILE STATUS  WS-ST-RESULT.                              
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100                                                                          
006200 FD  PROFMOV                                                              
006300     LABEL RECORD STANDARD                                                
006400     VALUE OF FILE-ID 'PROFMOV.DAT'                                       
006500     RECORD CONTAINS 80 CHARACTERS.                                       
006600 01  PRF-TRANS-REC.                                                       
006700     05  PRF-TRAN-TIPO           PIC X(01).                               
006800         88  PRF-TRAN-INCLUI     VALUE 'I'.                               
006900         88  PRF-TRAN-EXCLUI     VALUE 'D'.                               
007000     05  FILLER                  PIC X(01).                               
007100     05  PRF-TRAN-CHAVE.                                                  
007200         10  PRF-NIF             PIC X(09).                               
007300     05  PRF-NIF-R REDEFINES PRF-TRAN-CHAVE                               
007400                                 PIC 9(09).                               
007500     05  PRF-NOME              PIC X(30).                                 
007600     05  FILLER                  PIC X(39).                               
007700                                                                          
007800 FD  RELPROF                                                              
007900     LABEL RECORD OMITTED.                                                
008000 01  PRF-LIST-REC                PIC X(80).                               
008100                                                                          
008200 FD  RESULT                                                               
008300     LABEL RECORD STANDARD                                                
008400     VALUE OF FILE-ID 'RESULT.DAT'                                        
008500     RECORD CONTAINS 120 CHARACTERS.                                      
008600 01  REG-RESULTADO                PIC X(120).                             
008700                                                                          
008800 WORKING-STORAGE SECTION.                                                 
008900*                                                                         
009000*    AREA DE CONTROLE DE ARQUIVO                                          
009100*                                                                         
009200 01  WS-ST-PROFIN                PIC X(02) VALUE SPACES.                  
009300     88  FIM-PROFIN              VALUE '10'.                              
009400 01  WS-ST-PROFOUT               PIC X(02) VALUE SPACES.                  
009500 01  WS-ST-RESULT                PIC X(02) VALUE SPACES.                  
009600*                                                                         
009700*    DATA DE PROCESSO DO LOTE (ESTAMPADA NA LISTAGEM)                     
009800*                                                                         
009900 01  WS-DATA-PROCESSO.                                                    
010000     05  WS-DP-ANO                PIC 9(04) VALUE 1987.                   
010100     05  WS-DP-MES                PIC 9(02) VALUE 07.                     
010200     05  WS-DP-DIA                PIC 9(02) VALUE 30.                     
010300 01  WS-DATA-PROCESSO-R REDEFINES WS-DATA-PROCESSO                        
010400                                  PIC 9(08).                              
010500*                                                                         
010600*    TABELA DE PROFESSORES EM MEMORIA (MAX 100)                           
010700*                                                                         
010800 01  TB-PROFESSOR.                                                        
010900     05  TB-PRF-OCR OCCURS 100 TIMES.                                     
011000         10  TB-PRF-NIF           PIC X(09).                              
011100         10  TB-PRF-NOME        PIC X(30).                                
011200         10  TB-PRF-NOME-R REDEFINES TB-PRF-NOME.                         
011300             15  TB-PRF-INICIAL   PIC X(01).                              
011400             15  FILLER           PIC X(29).                              
011500         10  FILLER               PIC X(10).                              
011600*                                                                         
011700*    CONTADORES E SUBSCRITOS (BINARIOS)                                   
011800*                                                                         
011900 77  WS-QT-PROFESSOR              PIC 9(03) COMP VALUE ZERO.              
012000 77  WS-SUB-PROFESSOR             PIC 9(03) COMP VALUE ZERO.              
012100 77  WS-SUB-COMPACTA              PIC 9(03) COMP VALUE ZERO.              
012200 77  WS-SEQ-LISTA                 PIC 9(03) COMP VALUE ZERO.              
012300 77  WS-ACHOU                     PIC X(01) VALUE 'N'.                    
012400     88  ACHOU-SIM                VALUE 'S'.                              
012500     88  ACHOU-NAO                VALUE 'N'.                              
012600 77  WS-POSICAO                   PIC 9(03) COMP VALUE ZERO.              
012700*                                                                         
012800*    LINHA DE RESULTADO (LAYOUT DO RELATORIO RESULTS-OUT)                 
012900*                                                                         
013000 01  WS-LINHA-RESULTADO.                                                  
013100     05  RESU-TIPO-TRANS          PIC X(06).                              
013200     05  FILLER                   PIC X(01).                              
013300     05  RESU-ENTIDADE            PIC X(05).                              
013400     05  FILLER                   PIC X(01).                              
013500     05  RESU-CHAVE               PIC X(53).                              
013600     05  FILLER                   PIC X(01).                              
013700     05  RESU-RESULTADO           PIC X(09).                              
013800     05  FILLER                   PIC X(01).                              
013900     05  RESU-MOTIVO              PIC X(40).                              
014000     05  FILLER                   PIC X(03).                              
014100*                                                                         
014200*    LINHAS DA LISTAGEM FINAL DE PROFESSORES                              
014300*                                                                         
014400 01  PRF-CAB1.                                                            
014500     05  FILLER                   PIC X(20) VALUE                         
014600         'RESAULA'.                                                       
014700     05  FILLER                   PIC X(40) VALUE                         
014800         'RELACAO DE PROFESSORES CADASTRADOS'.                            
014900     05  FILLER                   PIC X(12) VALUE                         
015000         'DATA PROC.'.                                                    
015100     05  PRF-CB-DATA              PIC 99/99/9999.                         
015200 01  PRF-DET1.                                                            
015300     05  FILLER                   PIC X(06) VALUE SPACES.                 
015400     05  PRF-DT-SEQ               PIC ZZ9.                                
015500     05  FILLER                   PIC X(03) VALUE SPACES.                 
015600     05  PRF-DT-NIF               PIC X(09).                              
015700     05  FILLER                   PIC X(03) VALUE SPACES.                 
015800     05  PRF-DT-NOME              PIC X(30).                              
015900     05  FILLER                   PIC X(26) VALUE SPACES.                 
016000 01  PRF-TRAILER.                                                         
016100     05  FILLER                   PIC X(24) VALUE                         
016200         'TOTAL DE PROFESSORES...'.                                       
016300     05  PRF-TR-TOTAL             PIC ZZ9.                                
016400     05  FILLER                   PIC X(51) VALUE SPACES.                 
016500                                                                          
016600 PROCEDURE DIVISION.                                                      
016700                                                                          
016800 0000-INICIO.                                                             
016900     IF SW-TESTE-LIGADO                                                   
017000        DISPLAY 'PROFCAD - MODO DE TESTE (UPSI-0) LIGADO'.                
017100     PERFORM 0100-ABRIR-ARQUIVOS                                          
017200     PERFORM 1000-LER-TRANSACAO                                           
017300     PERFORM 2000-PROCESSA-PROFESSOR THRU 2090-GRAVA-E-VOLTA              
017400        UNTIL FIM-PROFIN                                                  
017500     PERFORM 4000-LISTA-PROFESSORES THRU 4000-LISTA-EXIT                  
017600     PERFORM 0900-ENCERRA                                                 
017700     GOBACK.                                                              
017800                                                                          
017900 0100-ABRIR-ARQUIVOS.                                                     
018000     OPEN INPUT  PROFMOV                                                  
018100     OPEN OUTPUT RELPROF                                                  
018200     OPEN EXTEND RESULT.                                                  
018300                                                                          
018400 0900-ENCERRA.                                                            
018500     CLOSE PROFMOV                                                        
018600     CLOSE RELPROF                                                        
018700     CLOSE RESULT.                                                        
018800                                                                          
018900 1000-LER-TRANSACAO.                                                      
019000     READ PROFMOV                                                         
019100         AT END SET FIM-PROFIN TO TRUE                                    
019200     END-READ.                                                            
019300                                                                          
019400 2000-PROCESSA-PROFESSOR.                                                 
019500     MOVE SPACES TO WS-LINHA-RESULTADO                                    
019600     MOVE 'PROF'  TO RESU-ENTIDADE                                        
019700     STRING PRF-NIF DELIMITED BY SIZE                                     
019800            ' '     DELIMITED BY SIZE                                     
019900            PRF-NOME DELIMITED BY SIZE                                    
020000            INTO RESU-CHAVE                                               
020100     IF PRF-TRAN-TIPO IS NOT TIPO-VALIDO                                  
020200        MOVE 'INVALID' TO RESU-TIPO-TRANS                                 
020300        MOVE 'REJECTED' TO RESU-RESULTADO                                 
020400        MOVE 'TIPO DE TRANSACAO INVALIDO' TO RESU-MOTIVO                  
020500        GO TO 2090-GRAVA-E-VOLTA.                                         
020600     IF PRF-NIF = SPACES OR PRF-NOME = SPACES                             
020700        MOVE 'INSERT' TO RESU-TIPO-TRANS                                  
020800        IF PRF-TRAN-EXCLUI                                                
020900           MOVE 'DELETE' TO RESU-TIPO-TRANS                               
021000        END-IF                                                            
021100        MOVE 'REJECTED' TO RESU-RESULTADO                                 
021200        MOVE 'CHAVE NULA - NIF OU NOME EM BRANCO'                         
021300             TO RESU-MOTIVO                                               
021400        GO TO 2090-GRAVA-E-VOLTA.                                         
021500     IF PRF-TRAN-INCLUI                                                   
021600        MOVE 'INSERT' TO RESU-TIPO-TRANS                                  
021700        PERFORM 2100-INCLUI-PROFESSOR THRU 2100-INCLUI-EXIT               
021800     ELSE                                                                 
021900        MOVE 'DELETE' TO RESU-TIPO-TRANS                                  
022000        PERFORM 2200-EXCLUI-PROFESSOR THRU 2200-EXCLUI-EXIT               
022100     END-IF.                                                              
022200 2090-GRAVA-E-VOLTA.                                                      
022300     PERFORM 3000-GRAVA-RESULTADO                                         
022400     PERFORM 1000-LER-TRANSACAO.                                          
022500                                                                          
022600 2100-INCLUI-PROFESSOR.                                                   
022700*    REGRA DE CAPACIDADE - MAX 100 PROFESSORES, INDEPENDENTE              
022800*    DE DUPLICIDADE (REGRA DE NEGOCIO 2 DO MODELO).                       
022900     IF WS-QT-PROFESSOR = 100                                             
023000        MOVE 'REJECTED' TO RESU-RESULTADO                                 
023100        MOVE 'TABELA DE PROFESSORES CHEIA (100)'                          
023200             TO RESU-MOTIVO                                               
023300        GO TO 2100-INCLUI-EXIT.                                           
023400*    DUPLICIDADE E POR REGISTRO COMPLETO - NIF E NOME                     
023500*    (REGRAS 3 E 4).                                                      
023600     SET ACHOU-NAO TO TRUE                                                
023700     MOVE 1 TO WS-SUB-PROFESSOR                                           
023800     PERFORM 2110-PROCURA-PROFESSOR                                       
023900        UNTIL WS-SUB-PROFESSOR > WS-QT-PROFESSOR OR                       
024000        ACHOU-SIM                                                         
024100     IF ACHOU-SIM                                                         
024200        MOVE 'REJECTED' TO RESU-RESULTADO                                 
024300        MOVE 'PROFESSOR JA CADASTRADO' TO RESU-MOTIVO                     
024400        GO TO 2100-INCLUI-EXIT.                                           
024500     ADD 1 TO WS-QT-PROFESSOR                                             
024600     MOVE PRF-NIF    TO TB-PRF-NIF(WS-QT-PROFESSOR)                       
024700     MOVE PRF-NOME TO TB-PRF-NOME(WS-QT-PROFESSOR)                        
024800     MOVE 'ACCEPTED' TO RESU-RESULTADO                                    
024900     MOVE SPACES     TO RESU-MOTIVO.                                      
025000 2100-INCLUI-EXIT.                                                        
025100     EXIT.                                                                
025200                                                                          
025300 2110-PROCURA-PROFESSOR.                                                  
025400     IF TB-PRF-NIF(WS-SUB-PROFESSOR)    = PRF-NIF                         
025500        AND TB-PRF-NOME(WS-SUB-PROFESSOR) = PRF-NOME                      
025600        SET ACHOU-SIM TO TRUE                                             
025700     ELSE                                                                 
025800        ADD 1 TO WS-SUB-PROFESSOR                                         
025900     END-IF.                                                              
026000                                                                          
026100 2200-EXCLUI-PROFESSOR.                                                   
026200*    LOCALIZA O PROFESSOR (BUSCA SEQUENCIAL - REGRA 4).                   
026300     SET ACHOU-NAO TO TRUE                                                
026400     MOVE 1 TO WS-SUB-PROFESSOR                                           
026500     PERFORM 2210-PROCURA-PROFESSOR-EXC                                   
026600        UNTIL WS-SUB-PROFESSOR > WS-QT-PROFESSOR OR                       
026700        ACHOU-SIM                                                         
026800     IF ACHOU-NAO                                                         
026900        MOVE 'REJECTED' TO RESU-RESULTADO                                 
027000        MOVE 'PROFESSOR NAO CADASTRADO' TO RESU-MOTIVO                    
027100        GO TO 2200-EXCLUI-EXIT.                                           
027200     MOVE WS-SUB-PROFESSOR TO WS-POSICAO                                  
027300     PERFORM 2300-COMPACTA-PROFESSOR                                      
027400     SUBTRACT 1 FROM WS-QT-PROFESSOR                                      
027500     MOVE 'ACCEPTED' TO RESU-RESULTADO                                    
027600     MOVE SPACES     TO RESU-MOTIVO.                                      
027700 2200-EXCLUI-EXIT.                                                        
027800     EXIT.                                                                
027900                                                                          
028000 2210-PROCURA-PROFESSOR-EXC.                                              
028100     IF TB-PRF-NIF(WS-SUB-PROFESSOR)    = PRF-NIF                         
028200        AND TB-PRF-NOME(WS-SUB-PROFESSOR) = PRF-NOME                      
028300        SET ACHOU-SIM TO TRUE                                             
028400     ELSE                                                                 
028500        ADD 1 TO WS-SUB-PROFESSOR                                         
028600     END-IF.                                                              
028700                                                                          
028800 2300-COMPACTA-PROFESSOR.                                                 
028900*    DESLOCA CADA PROFESSOR SEGUINTE UMA POSICAO A ESQUERDA,              
029000*    DEIXANDO UM SO SLOT VAZIO NO FIM DA FAIXA (REGRA 5).                 
029100     MOVE WS-POSICAO TO WS-SUB-COMPACTA                                   
029200     PERFORM 2310-DESLOCA-PROFESSOR                                       
029300        UNTIL WS-SUB-COMPACTA >= WS-QT-PROFESSOR                          
029400     MOVE SPACES TO TB-PRF-NIF(WS-QT-PROFESSOR)                           
029500     MOVE SPACES TO TB-PRF-NOME(WS-QT-PROFESSOR).                         
029600                                                                          
029700 2310-DESLOCA-PROFESSOR.                                                  
029800     MOVE TB-PRF-NIF(WS-SUB-COMPACTA + 1)                                 
029900          TO TB-PRF-NIF(WS-SUB-COMPACTA)                                  
030000     MOVE TB-PRF-NOME(WS-SUB-COMPACTA + 1)                                
030100          TO TB-PRF-NOME(WS-SUB-COMPACTA)                                 
030200     ADD 1 TO WS-SUB-COMPACTA.                                            
030300                                                                          
030400 3000-GRAVA-RESULTADO.                                                    
030500     MOVE WS-LINHA-RESULTADO TO REG-RESULTADO                             
030600     WRITE REG-RESULTADO.                                                 
030700                                                                          
030800 4000-LISTA-PROFESSORES.                                                  
030900     IF SW-TESTE-LIGADO                                                   
031000        GO TO 4000-LISTA-EXIT.                                            
031100     MOVE WS-DATA-PROCESSO-R TO PRF-CB-DATA                               
031200     MOVE PRF-CAB1 TO PRF-LIST-REC                                        
031300     WRITE PRF-LIST-REC AFTER ADVANCING C01                               
031400     MOVE 1 TO WS-SEQ-LISTA                                               
031500     PERFORM 4100-LISTA-UM-PROFESSOR                                      
031600        UNTIL WS-SEQ-LISTA > WS-QT-PROFESSOR                              
031700     MOVE WS-QT-PROFESSOR TO PRF-TR-TOTAL                                 
031800     MOVE PRF-TRAILER TO PRF-LIST-REC                                     
031900     WRITE PRF-LIST-REC AFTER ADVANCING 2 LINES.                          
032000 4000-LISTA-EXIT.                                                         
032100     EXIT.                                                                
032200                                                                          
032300 4100-LISTA-UM-PROFESSOR.                                                 
032400     MOVE WS-SEQ-LISTA        TO PRF-DT-SEQ                               
032500     MOVE TB-PRF-NIF(WS-SEQ-LISTA)    TO PRF-DT-NIF                       
032600     MOVE TB-PRF-NOME(WS-SEQ-LISTA) TO PRF-DT-NOME                        
032700     MOVE PRF-DET1 TO PRF-LIST-REC                                        
032800     WRITE PRF-LIST-REC AFTER ADVANCING 1 LINES                           
032900     ADD 1 TO WS-SEQ-LISTA.                                               
