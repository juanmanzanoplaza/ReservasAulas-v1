000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    AULACAD.                                                  
000300 AUTHOR.        J. KOIKE.                                                 
000400 INSTALLATION.  FESP - FUND. DE ESTUDOS SOCIAIS DO PARANA.                
000500 DATE-WRITTEN.  22/06/1987.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      USO INTERNO - SETOR DE PROC. DE DADOS.                    
000800*                                                                         
000900*    SISTEMA - RESERVA DE SALAS DE AULA (RESAULA)                         
001000*    MODULO  - MANUTENCAO DO CADASTRO DE SALAS DE AULA                    
001100*                                                                         
001200*    FINALIDADE : LER O ARQUIVO DE MOVIMENTO DE SALAS                     
001300*                 (INCLUSAO/EXCLUSAO), MANTER A TABELA DE                 
001400*                 SALAS EM MEMORIA, EMITIR O RELATORIO DE                 
001500*                 RESULTADO DE CADA TRANSACAO E, NO FINAL,                
001600*                 A LISTAGEM COMPLETA DAS SALAS CADASTRADAS.              
001700*                                                                         
001800*    HISTORICO DE ALTERACOES                                              
001900*    VRS   DATA        PROGRAMADOR  RA/CHAM   DESCRICAO                   
002000*    1.0   22/06/1987  J. KOIKE     RA-0231   IMPLANTACAO.        RA-0231 
002100*    1.1   14/01/1988  J. KOIKE     RA-0304   AJUSTE NA           RA-0304 
002200*                      COMPACTACAO DA TABELA.                             
002300*    1.2   09/09/1989  E. AMARO     RA-0388   REJEICAO            RA-0388 
002400*                      POR CAPACIDADE ESTOURADA.                          
002500*    1.3   30/03/1991  F. TANAKA    RA-0455   LISTAGEM            RA-0455 
002600*                      PASSA A TRAZER O TOTAL DE SALAS.                   
002700*    1.4   17/11/1992  J. KOIKE     RA-0512   REVISAO DO          RA-0512 
002800*                      LAYOUT DO RELATORIO DE RESULTADO.                  
002900*    1.5   05/05/1994  E. AMARO     RA-0577   SWITCH DE           RA-0577 
003000*                      TESTE (UPSI-0) INCLUIDO.                           
003100*    1.6   19/02/1998  F. TANAKA    RA-0649   ANO 2000 -          RA-0649 
003200*                      DATA DE PROCESSO C/ 4 DIG DE ANO.                  
003300*    1.7   06/08/1999  J. KOIKE     RA-0671   VIRADA DO           RA-0671 
003400*                      SECULO CONFIRMADA - SEM PENDENCIAS.                
003500*    1.8   14/03/2000  E. AMARO     RA-0702   CORRIGIDO           RA-0702 
003600*                      DESVIO DE FAIXA NO PERFORM DA ROTINA               
003700*                      DE PROCESSAMENTO - TRANSACAO REJEITADA             
003800*                      NAO RETORNAVA AO LACO PRINCIPAL.                   
003900*                                                                         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM                                                   
004400     CLASS TIPO-VALIDO IS 'I' 'D'                                         
004500     UPSI-0 ON STATUS IS SW-TESTE-LIGADO                                  
004600     UPSI-0 OFF STATUS IS SW-TESTE-DESLIGADO.                             
004700 INPUT-OUTPUT SECTION.                                                    
004800 FILE-CONTROL.                                                            
004900     SELECT SALAMOV     ASSIGN TO DISK                                    
005000                  ORGANIZATION LINE SEQUENTIAL                            
005100                  FILE STATUS  WS-ST-SALAIN.                              
005200     SELECT RELSALA     ASSIGN TO PRINTER                                 
005300                  ORGANIZATION LINE SEQUENTIAL                            
005400                  FILE STATUS  WS-ST-SALAOUT.                             
005500     SELECT RESULT      ASSIGN TO DISK                                    
005600                  ORGANIZATION LINE SEQUENTIAL                            
005700                  FILE STATUS  WS-ST-RESULT.                              
005800                                                                          
005900 DATA DIVISION.                                                           
006000 FILE SECTION.                                                            
006100                                                                          
006200 FD  SALAMOV                                                              
006300     LABEL RECORD STANDARD                                                
006400     VALUE OF FILE-ID 'SALAMOV.DAT'                                       
006500     RECORD CONTAINS 80 CHARACTERS.                                       
006600 01  AUL-TRANS-REC.                                                       
006700     05  AUL-TRAN-TIPO           PIC X(01).                               
006800         88  AUL-TRAN-INCLUI     VALUE 'I'.                               
006900         88  AUL-TRAN-EXCLUI     VALUE 'D'.                               
007000     05  FILLER                  PIC X(01).                               
007100     05  AUL-NOME              PIC X(30).                                 
007200     05  AUL-DATA-MOV.                                                    
007300         10  AUL-DM-ANO          PIC 9(04).                               
007400         10  AUL-DM-MES          PIC 9(02).                               
007500         10  AUL-DM-DIA          PIC 9(02).                               
007600     05  AUL-DATA-MOV-R REDEFINES AUL-DATA-MOV                            
007700                                 PIC 9(08).                               
007800     05  FILLER                  PIC X(40).                               
007900                                                                          
008000 FD  RELSALA                                                              
008100     LABEL RECORD OMITTED.                                                
008200 01  AUL-LIST-REC                PIC X(80).                               
008300                                                                          
008400 FD  RESULT                                                               
008500     LABEL RECORD STANDARD                                                
008600     VALUE OF FILE-ID 'RESULT.DAT'                                        
008700     RECORD CONTAINS 120 CHARACTERS.                                      
008800 01  REG-RESULTADO                PIC X(120).                             
008900                                                                          
009000 WORKING-STORAGE SECTION.                                                 
009100*                                                                         
009200*    AREA DE CONTROLE DE ARQUIVO                                          
009300*                                                                         
009400 01  WS-ST-SALAIN                PIC X(02) VALUE SPACES.                  
009500     88  FIM-SALAIN              VALUE '10'.                              
009600 01  WS-ST-SALAOUT               PIC X(02) VALUE SPACES.                  
009700 01  WS-ST-RESULT                PIC X(02) VALUE SPACES.                  
009800*                                                                         
009900*    DATA DE PROCESSO DO LOTE (ESTAMPADA NA LISTAGEM)                     
010000*                                                                         
010100 01  WS-DATA-PROCESSO.                                                    
010200     05  WS-DP-ANO                PIC 9(04) VALUE 1987.                   
010300     05  WS-DP-MES                PIC 9(02) VALUE 06.                     
010400     05  WS-DP-DIA                PIC 9(02) VALUE 22.                     
010500 01  WS-DATA-PROCESSO-R REDEFINES WS-DATA-PROCESSO                        
010600                                  PIC 9(08).                              
010700*                                                                         
010800*    TABELA DE SALAS DE AULA EM MEMORIA (MAX 100, VIDE REGRA              
010900*    DE CAPACIDADE DO MODELO)                                             
011000*                                                                         
011100 01  TB-AULA.                                                             
011200     05  TB-AULA-OCR OCCURS 100 TIMES.                                    
011300         10  TB-AUL-NOME        PIC X(30).                                
011400         10  TB-AUL-NOME-R REDEFINES TB-AUL-NOME.                         
011500             15  TB-AUL-INICIAL   PIC X(01).                              
011600             15  FILLER           PIC X(29).                              
011700         10  FILLER               PIC X(10).                              
011800*                                                                         
011900*    CONTADORES E SUBSCRITOS (BINARIOS)                                   
012000*                                                                         
012100 77  WS-QT-AULA                   PIC 9(03) COMP VALUE ZERO.              
012200 77  WS-SUB-AULA                  PIC 9(03) COMP VALUE ZERO.              
012300 77  WS-SUB-COMPACTA              PIC 9(03) COMP VALUE ZERO.              
012400 77  WS-SEQ-LISTA                 PIC 9(03) COMP VALUE ZERO.              
012500 77  WS-ACHOU                     PIC X(01) VALUE 'N'.                    
012600     88  ACHOU-SIM                VALUE 'S'.                              
012700     88  ACHOU-NAO                VALUE 'N'.                              
012800 77  WS-POSICAO                   PIC 9(03) COMP VALUE ZERO.              
012900*                                                                         
013000*    LINHA DE RESULTADO (LAYOUT DO RELATORIO RESULTS-OUT)                 
013100*                                                                         
013200 01  WS-LINHA-RESULTADO.                                                  
013300     05  RESU-TIPO-TRANS          PIC X(06).                              
013400     05  FILLER                   PIC X(01).                              
013500     05  RESU-ENTIDADE            PIC X(05).                              
013600     05  FILLER                   PIC X(01).                              
013700     05  RESU-CHAVE               PIC X(53).                              
013800     05  FILLER                   PIC X(01).                              
013900     05  RESU-RESULTADO           PIC X(09).                              
014000     05  FILLER                   PIC X(01).                              
014100     05  RESU-MOTIVO              PIC X(40).                              
014200     05  FILLER                   PIC X(03).                              
014300*                                                                         
014400*    LINHAS DA LISTAGEM FINAL DE SALAS                                    
014500*                                                                         
014600 01  AUL-CAB1.                                                            
014700     05  FILLER                   PIC X(20) VALUE                         
014800         'RESAULA'.                                                       
014900     05  FILLER                   PIC X(40) VALUE                         
015000         'RELACAO DE SALAS DE AULA CADASTRADAS'.                          
015100     05  FILLER                   PIC X(12) VALUE                         
015200         'DATA PROC.'.                                                    
015300     05  AUL-CB-DATA              PIC 99/99/9999.                         
015400 01  AUL-DET1.                                                            
015500     05  FILLER                   PIC X(06) VALUE SPACES.                 
015600     05  AUL-DT-SEQ               PIC ZZ9.                                
015700     05  FILLER                   PIC X(05) VALUE SPACES.                 
015800     05  AUL-DT-NOME              PIC X(30).                              
015900     05  FILLER                   PIC X(36) VALUE SPACES.                 
016000 01  AUL-TRAILER.                                                         
016100     05  FILLER                   PIC X(33) VALUE                         
016200         'TOTAL DE SALAS REGISTRADAS......'.                              
016300     05  AUL-TR-TOTAL             PIC ZZ9.                                
016400     05  FILLER                   PIC X(44) VALUE SPACES.                 
016500                                                                          
016600 PROCEDURE DIVISION.                                                      
016700                                                                          
016800 0000-INICIO.                                                             
016900     IF SW-TESTE-LIGADO                                                   
017000        DISPLAY 'AULACAD - MODO DE TESTE (UPSI-0) LIGADO'.                
017100     PERFORM 0100-ABRIR-ARQUIVOS                                          
017200     PERFORM 1000-LER-TRANSACAO                                           
017300     PERFORM 2000-PROCESSA-AULA THRU 2090-GRAVA-E-VOLTA                   
017400        UNTIL FIM-SALAIN                                                  
017500     PERFORM 4000-LISTA-AULAS THRU 4000-LISTA-EXIT                        
017600     PERFORM 0900-ENCERRA                                                 
017700     GOBACK.                                                              
017800                                                                          
017900 0100-ABRIR-ARQUIVOS.                                                     
018000     OPEN INPUT  SALAMOV                                                  
018100     OPEN OUTPUT RELSALA                                                  
018200     OPEN OUTPUT RESULT.                                                  
018300                                                                          
018400 0900-ENCERRA.                                                            
018500     CLOSE SALAMOV                                                        
018600     CLOSE RELSALA                                                        
018700     CLOSE RESULT.                                                        
018800                                                                          
018900 1000-LER-TRANSACAO.                                                      
019000     READ SALAMOV                                                         
019100         AT END SET FIM-SALAIN TO TRUE                                    
019200     END-READ.                                                            
019300                                                                          
019400 2000-PROCESSA-AULA.                                                      
019500     MOVE SPACES TO WS-LINHA-RESULTADO                                    
019600     MOVE 'AULA'  TO RESU-ENTIDADE                                        
019700     MOVE AUL-NOME TO RESU-CHAVE                                          
019800     IF AUL-TRAN-TIPO IS NOT TIPO-VALIDO                                  
019900        MOVE 'INVALID' TO RESU-TIPO-TRANS                                 
020000        MOVE 'REJECTED' TO RESU-RESULTADO                                 
020100        MOVE 'TIPO DE TRANSACAO INVALIDO' TO RESU-MOTIVO                  
020200        GO TO 2090-GRAVA-E-VOLTA.                                         
020300     IF AUL-NOME = SPACES                                                 
020400        MOVE 'INSERT' TO RESU-TIPO-TRANS                                  
020500        IF AUL-TRAN-EXCLUI                                                
020600           MOVE 'DELETE' TO RESU-TIPO-TRANS                               
020700        END-IF                                                            
020800        MOVE 'REJECTED' TO RESU-RESULTADO                                 
020900        MOVE 'CHAVE NULA - NOME EM BRANCO' TO RESU-MOTIVO                 
021000        GO TO 2090-GRAVA-E-VOLTA.                                         
021100     IF AUL-TRAN-INCLUI                                                   
021200        MOVE 'INSERT' TO RESU-TIPO-TRANS                                  
021300        PERFORM 2100-INCLUI-AULA THRU 2100-INCLUI-EXIT                    
021400     ELSE                                                                 
021500        MOVE 'DELETE' TO RESU-TIPO-TRANS                                  
021600        PERFORM 2200-EXCLUI-AULA THRU 2200-EXCLUI-EXIT                    
021700     END-IF.                                                              
021800 2090-GRAVA-E-VOLTA.                                                      
021900     PERFORM 3000-GRAVA-RESULTADO                                         
022000     PERFORM 1000-LER-TRANSACAO.                                          
022100                                                                          
022200 2100-INCLUI-AULA.                                                        
022300*    REGRA DE CAPACIDADE - MAX 100 SALAS, INDEPENDENTE DE                 
022400*    DUPLICIDADE (REGRA DE NEGOCIO 2 DO MODELO).                          
022500     IF WS-QT-AULA = 100                                                  
022600        MOVE 'REJECTED' TO RESU-RESULTADO                                 
022700        MOVE 'TABELA DE SALAS CHEIA (100)' TO RESU-MOTIVO                 
022800        GO TO 2100-INCLUI-EXIT.                                           
022900*    BUSCA SEQUENCIAL POR DUPLICIDADE (REGRAS 3 E 4).                     
023000     SET ACHOU-NAO TO TRUE                                                
023100     MOVE 1 TO WS-SUB-AULA                                                
023200     PERFORM 2110-PROCURA-AULA                                            
023300        UNTIL WS-SUB-AULA > WS-QT-AULA OR ACHOU-SIM                       
023400     IF ACHOU-SIM                                                         
023500        MOVE 'REJECTED' TO RESU-RESULTADO                                 
023600        MOVE 'SALA JA CADASTRADA' TO RESU-MOTIVO                          
023700        GO TO 2100-INCLUI-EXIT.                                           
023800     ADD 1 TO WS-QT-AULA                                                  
023900     MOVE AUL-NOME TO TB-AUL-NOME(WS-QT-AULA)                             
024000     MOVE 'ACCEPTED' TO RESU-RESULTADO                                    
024100     MOVE SPACES     TO RESU-MOTIVO.                                      
024200 2100-INCLUI-EXIT.                                                        
024300     EXIT.                                                                
024400                                                                          
024500 2110-PROCURA-AULA.                                                       
024600     IF TB-AUL-NOME(WS-SUB-AULA) = AUL-NOME                               
024700        SET ACHOU-SIM TO TRUE                                             
024800     ELSE                                                                 
024900        ADD 1 TO WS-SUB-AULA                                              
025000     END-IF.                                                              
025100                                                                          
025200 2200-EXCLUI-AULA.                                                        
025300*    LOCALIZA A SALA A EXCLUIR (BUSCA SEQUENCIAL, REGRA 4).               
025400     SET ACHOU-NAO TO TRUE                                                
025500     MOVE 1 TO WS-SUB-AULA                                                
025600     PERFORM 2210-PROCURA-AULA-EXC                                        
025700        UNTIL WS-SUB-AULA > WS-QT-AULA OR ACHOU-SIM                       
025800     IF ACHOU-NAO                                                         
025900        MOVE 'REJECTED' TO RESU-RESULTADO                                 
026000        MOVE 'SALA NAO CADASTRADA' TO RESU-MOTIVO                         
026100        GO TO 2200-EXCLUI-EXIT.                                           
026200     MOVE WS-SUB-AULA TO WS-POSICAO                                       
026300     PERFORM 2300-COMPACTA-AULA                                           
026400     SUBTRACT 1 FROM WS-QT-AULA                                           
026500     MOVE 'ACCEPTED' TO RESU-RESULTADO                                    
026600     MOVE SPACES     TO RESU-MOTIVO.                                      
026700 2200-EXCLUI-EXIT.                                                        
026800     EXIT.                                                                
026900                                                                          
027000 2210-PROCURA-AULA-EXC.                                                   
027100     IF TB-AUL-NOME(WS-SUB-AULA) = AUL-NOME                               
027200        SET ACHOU-SIM TO TRUE                                             
027300     ELSE                                                                 
027400        ADD 1 TO WS-SUB-AULA                                              
027500     END-IF.                                                              
027600                                                                          
027700 2300-COMPACTA-AULA.                                                      
027800*    DESLOCA CADA SALA SEGUINTE UMA POSICAO A ESQUERDA,                   
027900*    DEIXANDO UM SO SLOT VAZIO NO FIM DA FAIXA (REGRA 5).                 
028000     MOVE WS-POSICAO TO WS-SUB-COMPACTA                                   
028100     PERFORM 2310-DESLOCA-AULA                                            
028200        UNTIL WS-SUB-COMPACTA >= WS-QT-AULA                               
028300     MOVE SPACES TO TB-AUL-NOME(WS-QT-AULA).                              
028400                                                                          
028500 2310-DESLOCA-AULA.                                                       
028600     MOVE TB-AUL-NOME(WS-SUB-COMPACTA + 1)                                
028700          TO TB-AUL-NOME(WS-SUB-COMPACTA)                                 
028800     ADD 1 TO WS-SUB-COMPACTA.                                            
028900                                                                          
029000 3000-GRAVA-RESULTADO.                                                    
029100     MOVE WS-LINHA-RESULTADO TO REG-RESULTADO                             
029200     WRITE REG-RESULTADO.                                                 
029300                                                                          
029400 4000-LISTA-AULAS.                                                        
029500     IF SW-TESTE-LIGADO                                                   
029600        GO TO 4000-LISTA-EXIT.                                            
029700     MOVE WS-DATA-PROCESSO-R TO AUL-CB-DATA                               
029800     MOVE AUL-CAB1 TO AUL-LIST-REC                                        
029900     WRITE AUL-LIST-REC AFTER ADVANCING C01                               
030000     MOVE 1 TO WS-SEQ-LISTA                                               
030100     PERFORM 4100-LISTA-UMA-AULA                                          
030200        UNTIL WS-SEQ-LISTA > WS-QT-AULA                                   
030300     MOVE WS-QT-AULA TO AUL-TR-TOTAL                                      
030400     MOVE AUL-TRAILER TO AUL-LIST-REC                                     
030500     WRITE AUL-LIST-REC AFTER ADVANCING 2 LINES.                          
030600 4000-LISTA-EXIT.                                                         
030700     EXIT.                                                                
030800                                                                          
030900 4100-LISTA-UMA-AULA.                                                     
031000     MOVE WS-SEQ-LISTA        TO AUL-DT-SEQ                               
031100     MOVE TB-AUL-NOME(WS-SEQ-LISTA) TO AUL-DT-NOME                        
031200     MOVE AUL-DET1 TO AUL-LIST-REC                                        
031300     WRITE AUL-LIST-REC AFTER ADVANCING 1 LINES                           
031400     ADD 1 TO WS-SEQ-LISTA.                                               
